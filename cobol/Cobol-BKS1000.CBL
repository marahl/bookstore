000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.        BKS1000.
000400 AUTHOR.            R T HAUSMANN.
000500 INSTALLATION.      PAGETURNER DISTRIBUTING CO.
000600 DATE-WRITTEN.      03/10/86.
000700 DATE-COMPILED.
000800 SECURITY.          NONE.
000900*
001000******************************************************************
001100*    BKS1000  --  BOOK STOCK LOAD AND ORDER POSTING
001200*
001300*    LOADS THE DAILY STOCK FEED INTO A WORKING-STORAGE BOOK
001400*    STOCK TABLE, THEN POSTS THE ORDER FILE AGAINST THAT TABLE
001500*    ONE REQUESTED UNIT AT A TIME, PRINTING A REPORT LINE FOR
001600*    EACH REQUEST AND A SINGLE GRAND TOTAL LINE AT THE END.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    03/10/86  RTH           INITIAL RELEASE.  STOCK LOAD AND
002100*                            ORDER POSTING IN ONE STEP, NO
002200*                            PERSISTED MASTER BETWEEN RUNS.
002300*    03/11/86  RTH           ADDED LINE-SEQUENTIAL REPORT FILE
002400*                            IN PLACE OF SYSOUT PRINTING.
002500*    07/22/88  RTH  WRK0114  INCREASED BOOK STOCK TABLE FROM
002600*                            250 TO 500 ENTRIES.
002700*    11/05/90  JLP  WRK0288  ADDED DUPLICATE-BOOK MERGE ON LOAD
002800*                            BY TITLE, AUTHOR AND PRICE.
002900*    02/14/92  JLP  WRK0347  CORRECTED NOT-IN-STOCK VERSUS
003000*                            DOES-NOT-EXIST PRIORITY.  A BOOK
003100*                            UNKNOWN TO THE TABLE NOW ALWAYS
003200*                            REPORTS DOES NOT EXIST EVEN WHEN
003300*                            ITS ASSUMED QUANTITY WOULD HAVE
003400*                            BEEN ZERO.
003500*    09/30/94  DKS  WRK0412  RIGHT-JUSTIFY TITLE, AUTHOR AND
003600*                            STATUS TEXT ON THE REPORT LINE.
003700*    05/02/96  DKS  WRK0455  STRIP COMMAS FROM THE STOCK FEED
003800*                            PRICE FIELD BEFORE EDITING.
003900*    12/01/98  MWB  Y2K0027  REVIEWED FOR CENTURY COMPLIANCE.
004000*                            RUN-DATE EXPANDED TO FOUR-DIGIT
004100*                            YEAR.  NO OTHER DATE FIELDS KEPT
004200*                            BY THIS PROGRAM.
004300*    01/15/99  MWB  Y2K0027  VERIFIED CENTURY WINDOW ON RUN-DATE
004400*                            DISPLAY LINE, NO CODE CHANGE.
004500*    06/18/01  CLH  WRK0502  ABORT THE WHOLE LOAD ON THE FIRST
004600*                            BAD STOCK FEED LINE RATHER THAN
004700*                            SKIPPING THE LINE.
004800*    08/09/03  CLH  WRK0561  DEFAULT ORDER QUANTITY TO 1 WHEN
004900*                            THE ORDER LINE OMITS IT.
005000*    04/27/05  PTV  WRK0598  REJECT NEGATIVE QUANTITY ON STOCK
005100*                            LOAD INSTEAD OF LOADING IT AS IS.
005200*    10/03/07  PTV  WRK0623  ADDED TEST-RUN TRACE UNDER UPSI-0.
005300*    03/14/09  PTV  WRK0647  RESTRUCTURED THE STOCK LOAD AND
005400*                            ORDER POSTING LOOPS INTO PERFORM
005500*                            ... THRU RANGES WITH GO TO EXIT
005600*                            DISPATCH ON A BAD EDIT, MATCHING
005700*                            THE WAY WE HANDLE ABORTS IN THE
005800*                            OTHER STOCK PROGRAMS ON THIS
005900*                            INSTALLATION.  ALSO MOVED THE
006000*                            RUN-WIDE COUNTERS AND THE LOAD-
006100*                            ABORT SWITCH TO 77-LEVELS SINCE
006200*                            THEY ARE REFERENCED THROUGHOUT THE
006300*                            PROGRAM AND DO NOT BELONG TO ANY
006400*                            ONE GROUP.
006500******************************************************************
006600*
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000*
007100 SOURCE-COMPUTER.   IBM-370.
007200 OBJECT-COMPUTER.   IBM-370.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS NUMERIC-TEXT-CLASS IS "0" THRU "9"
007600     UPSI-0 ON  STATUS IS STOCK-TEST-RUN
007700     UPSI-0 OFF STATUS IS STOCK-PRODUCTION-RUN.
007800*
007900 INPUT-OUTPUT SECTION.
008000*
008100 FILE-CONTROL.
008200*
008300     SELECT STOCK-FEED-FILE  ASSIGN TO STOCKFD
008400                             ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT ORDER-FILE       ASSIGN TO ORDERFL
008600                             ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT REPORT-FILE      ASSIGN TO STOCKRPT
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS IS REPORT-FILE-STATUS.
009000*
009100 DATA DIVISION.
009200*
009300 FILE SECTION.
009400*
009500 FD  STOCK-FEED-FILE.
009600*
009700*    127 BYTES IS MORE THAN THE FEED EVER CARRIES -- THE LONGEST
009800*    TITLE/AUTHOR/PRICE/QUANTITY LINE WE HAVE SEEN FROM THE
009900*    VENDOR IS WELL UNDER 100 BYTES -- BUT THE EXTRA ROOM COSTS
010000*    NOTHING ON A LINE SEQUENTIAL FILE AND SAVES A RESIZE IF A
010100*    LONGER TITLE EVER COMES THROUGH.
010200 01  STOCK-FEED-LINE.
010300     05  SF-LINE-TEXT                     PIC X(127).
010400     05  FILLER                           PIC X(001).
010500*
010600 FD  ORDER-FILE.
010700*
010800*    ORDER LINES ARE SHORT -- A FIVE-DIGIT BOOK-ID, A SEMICOLON
010900*    AND A FIVE-DIGIT QUANTITY -- SO 15 BYTES IS PLENTY.
011000 01  ORDER-LINE-BUFFER.
011100     05  OL-LINE-TEXT                     PIC X(015).
011200     05  FILLER                           PIC X(001).
011300*
011400 FD  REPORT-FILE.
011500*
011600*    64-BYTE FIXED LINES, NO CARRIAGE-CONTROL BYTE -- THIS REPORT
011700*    GOES TO A LINE SEQUENTIAL FILE, NOT SYSOUT, SO THERE IS NO
011800*    CHANNEL-1/SPACE-BEFORE BYTE TO RESERVE AS RPT3000 DOES.
011900 01  PRINT-AREA                           PIC X(064).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300******************************************************************
012400*    SWITCHES
012500******************************************************************
012600*
012700 01  SWITCHES.
012800     05  STOCK-FEED-EOF-SWITCH            PIC X  VALUE "N".
012900         88  STOCK-FEED-EOF                       VALUE "Y".
013000     05  ORDER-FILE-EOF-SWITCH            PIC X  VALUE "N".
013100         88  ORDER-FILE-EOF                       VALUE "Y".
013200     05  BOOK-ENTRY-FOUND-SWITCH          PIC X  VALUE "N".
013300         88  BOOK-ENTRY-FOUND                     VALUE "Y".
013400     05  FILLER                           PIC X(05).
013500*
013600******************************************************************
013700*    STANDALONE CONTROL ITEMS -- CARRIED AS 77-LEVELS PER WRK0647.
013800*    THESE ARE NOT PART OF ANY ONE RECORD; THE LOAD-ABORT SWITCH
013900*    AND THE TWO RUN-WIDE COUNTERS BELOW ARE TESTED OR UPDATED
014000*    FROM NEARLY EVERY PARAGRAPH IN THE LOAD AND POST PHASES, SO
014100*    THEY ARE KEPT OUT HERE RATHER THAN BURIED IN A GROUP.
014200******************************************************************
014300*
014400 77  LOAD-ABORT-SWITCH                    PIC X  VALUE "N".
014500     88  LOAD-ABORTED                             VALUE "Y".
014600 77  BOOK-COUNT                           PIC 9(03) COMP VALUE ZERO.
014700 77  ORDER-TOTAL-PRICE                    PIC 9(06)V99 VALUE ZERO.
014800*
014900 01  FILE-STATUS-FIELDS.
015000     05  REPORT-FILE-STATUS               PIC XX.
015100         88  REPORT-FILE-SUCCESSFUL               VALUE "00".
015200     05  FILLER                           PIC X(08).
015300*
015400******************************************************************
015500*    RUN-DATE -- DISPLAYED ON THE TEST-RUN TRACE ONLY.  REDEFINED
015600*    TO BREAK THE FOUR-DIGIT YEAR OUT FOR THE Y2K0027 REVIEW.
015700******************************************************************
015800*
015900 01  RUN-DATE-FIELDS.
016000     05  RUN-DATE-YYMMDD                  PIC 9(06).
016100     05  RUN-DATE-CENTURY-WORK REDEFINES
016200         RUN-DATE-YYMMDD.
016300         10  RUN-DATE-YY                  PIC 9(02).
016400         10  RUN-DATE-MM                  PIC 9(02).
016500         10  RUN-DATE-DD                  PIC 9(02).
016600     05  RUN-DATE-FULL-YEAR               PIC 9(04).
016700     05  FILLER                           PIC X(04).
016800*
016900******************************************************************
017000*    STOCK FEED WORK FIELDS -- ONE PHYSICAL LINE FROM THE FEED,
017100*    SPLIT ON SEMICOLON INTO TITLE, AUTHOR, PRICE AND QUANTITY.
017200******************************************************************
017300*
017400 01  STOCK-FEED-WORK-FIELDS.
017500     05  SF-FIELD-COUNT                   PIC 9(01) COMP.
017600     05  SF-LINE-NUMBER                   PIC 9(07) COMP.
017700     05  SF-TITLE                         PIC X(40).
017800     05  SF-AUTHOR                        PIC X(40).
017900     05  SF-PRICE-TEXT                    PIC X(11).
018000     05  SF-QTY-TEXT                      PIC X(08).
018100     05  SF-PRICE-NO-COMMA                PIC X(11).
018200     05  SF-PRICE-PART-1                  PIC X(11).
018300     05  SF-PRICE-PART-2                  PIC X(11).
018400     05  SF-PRICE-WHOLE-TEXT               PIC X(06)
018500                                          JUSTIFIED RIGHT.
018600     05  SF-PRICE-CENTS-TEXT               PIC X(02)
018700                                          JUSTIFIED RIGHT.
018800     05  SF-PRICE-NUMERIC                 PIC 9(06)V99.
018900     05  SF-PRICE-NUMERIC-R REDEFINES
019000         SF-PRICE-NUMERIC.
019100         10  SF-PRICE-INT-PART            PIC 9(06).
019200         10  SF-PRICE-DEC-PART            PIC 9(02).
019300     05  SF-QTY-ZERO-FILL-TEXT            PIC X(05)
019400                                          JUSTIFIED RIGHT.
019500     05  SF-QTY-LENGTH                    PIC 9(02) COMP.
019600     05  SF-QTY-NUMERIC                   PIC 9(05).
019700     05  SF-ABORT-REASON                  PIC X(40).
019800     05  FILLER                           PIC X(04).
019900*
020000******************************************************************
020100*    ORDER LINE WORK FIELDS -- ONE PHYSICAL LINE FROM THE ORDER
020200*    FILE, SPLIT ON SEMICOLON INTO BOOK-ID AND REQUESTED QTY.
020300******************************************************************
020400*
020500 01  ORDER-LINE-WORK-FIELDS.
020600     05  OL-FIELD-COUNT                   PIC 9(01) COMP.
020700     05  OL-BOOK-ID-TEXT                  PIC X(06).
020800     05  OL-QTY-TEXT                      PIC X(06).
020900     05  OL-BOOK-ID-ZERO-FILL             PIC X(05)
021000                                          JUSTIFIED RIGHT.
021100     05  OL-QTY-ZERO-FILL                 PIC X(05)
021200                                          JUSTIFIED RIGHT.
021300     05  OL-BOOK-ID-LENGTH                PIC 9(02) COMP.
021400     05  OL-QTY-LENGTH                    PIC 9(02) COMP.
021500     05  OL-BOOK-ID-NUMERIC               PIC 9(05).
021600     05  OL-REQ-QTY-NUMERIC               PIC 9(05).
021700     05  FILLER                           PIC X(04).
021800*
021900******************************************************************
022000*    BOOK STOCK TABLE -- THE IN-MEMORY MASTER FOR THIS RUN.
022100*    NOT AN INDEXED FILE ON THIS INSTALLATION; SEARCHED ON LOAD
022200*    BY TITLE, AUTHOR AND PRICE AND INDEXED DIRECTLY BY BOOK-ID
022300*    PLUS ONE ON ORDER POSTING, SINCE IDS ARE ASSIGNED DENSELY
022400*    FROM ZERO.  SEE BKSTOCK COPY MEMBER FOR THE MASTER RECORD
022500*    THIS TABLE ROW IS DRAWN FROM.  BOOK-COUNT, THE ODO ITEM FOR
022600*    THIS TABLE, IS THE 77-LEVEL DECLARED ABOVE WITH THE OTHER
022700*    STANDALONE CONTROL ITEMS.
022800******************************************************************
022900*
023000 01  BOOK-STOCK-TABLE.
023100     05  BOOK-STOCK-ENTRY OCCURS 1 TO 500 TIMES
023200                          DEPENDING ON BOOK-COUNT
023300                          INDEXED BY BSE-INDEX.
023400         COPY BKSTOCK.
023500*
023600 01  RUNNING-QTY-TABLE.
023700     05  RQ-REMAINING-QTY OCCURS 1 TO 500 TIMES
023800                          DEPENDING ON BOOK-COUNT
023900                          INDEXED BY RQ-INDEX.
024000         10  RQ-QTY                       PIC S9(05) COMP.
024100         10  FILLER                       PIC X(01).
024200*
024300******************************************************************
024400*    ORDER POSTING WORK FIELDS.  ORDER-TOTAL-PRICE, THE ONE
024500*    FIELD HERE THAT CARRIES FORWARD ACROSS EVERY ORDER LINE IN
024600*    THE RUN RATHER THAN BEING WORK SPACE FOR THE CURRENT LINE,
024700*    IS THE 77-LEVEL DECLARED WITH THE OTHER STANDALONE ITEMS.
024800******************************************************************
024900*
025000 01  ORDER-POSTING-FIELDS.
025100     05  ORDER-LINE-NUMBER                PIC 9(07) COMP.
025200     05  UNIT-COUNTER                     PIC 9(05) COMP.
025300     05  LOOKUP-INDEX                     PIC 9(05) COMP.
025400     05  UNIT-STATUS-CODE                 PIC X(01).
025500         88  UNIT-IS-OK                           VALUE "1".
025600         88  UNIT-NOT-IN-STOCK                    VALUE "2".
025700         88  UNIT-DOES-NOT-EXIST                  VALUE "3".
025800     05  UNIT-TITLE-WORK                  PIC X(40).
025900     05  UNIT-AUTHOR-WORK                 PIC X(40).
026000     05  UNIT-TITLE-TRAILING-SPACES       PIC 9(02) COMP.
026100     05  UNIT-TITLE-LENGTH                PIC 9(02) COMP.
026200     05  UNIT-AUTHOR-TRAILING-SPACES      PIC 9(02) COMP.
026300     05  UNIT-AUTHOR-LENGTH               PIC 9(02) COMP.
026400     05  PRICE-EDIT-FIELD                 PIC 9(06).99.
026500     05  TOTAL-EDIT-FIELD                 PIC 9(06).99.
026600     05  FILLER                           PIC X(04).
026700*
026800******************************************************************
026900*    REPORT LINE LAYOUTS -- MOVED TO PRINT-AREA BEFORE EACH
027000*    WRITE, AS THIS INSTALLATION'S REPORT PROGRAMS HAVE ALWAYS
027100*    DONE.  THESE TWO RECORDS CARRY THE EXACT 64-BYTE COLUMN
027200*    LAYOUT OF THE REPORT FILE, SO NEITHER CARRIES A FILLER PAD.
027300******************************************************************
027400*
027500 01  REPORT-DETAIL-LINE.
027600     05  RL-TITLE                         PIC X(24)
027700                                          JUSTIFIED RIGHT.
027800     05  RL-AUTHOR                        PIC X(24)
027900                                          JUSTIFIED RIGHT.
028000     05  RL-STATUS-TEXT                   PIC X(16)
028100                                          JUSTIFIED RIGHT.
028200*
028300 01  REPORT-TOTAL-LINE.
028400     05  TL-LABEL                         PIC X(48)
028500                                          JUSTIFIED RIGHT.
028600     05  TL-TOTAL-PRICE                   PIC X(16)
028700                                          JUSTIFIED RIGHT.
028800*
028900 PROCEDURE DIVISION.
029000*
029100******************************************************************
029200 000-RUN-BOOKSTORE-BATCH.
029300******************************************************************
029400*
029500     DISPLAY "BKS1000 - BOOK STOCK AND ORDER POSTING - STARTING".
029600     ACCEPT RUN-DATE-YYMMDD FROM DATE.
029700     IF RUN-DATE-YY < 80
029800         COMPUTE RUN-DATE-FULL-YEAR = 2000 + RUN-DATE-YY
029900     ELSE
030000         COMPUTE RUN-DATE-FULL-YEAR = 1900 + RUN-DATE-YY
030100     END-IF.
030200     IF STOCK-TEST-RUN
030300         DISPLAY "BKS1000 TEST RUN ON " RUN-DATE-FULL-YEAR "-"
030400             RUN-DATE-MM "-" RUN-DATE-DD
030500     END-IF.
030600     OPEN INPUT  STOCK-FEED-FILE
030700                 ORDER-FILE
030800          OUTPUT REPORT-FILE.
030900     MOVE ZERO TO BOOK-COUNT.
031000     PERFORM 100-LOAD-STOCK-FEED-FILE.
031100     IF LOAD-ABORTED
031200         DISPLAY "BKS1000 - STOCK LOAD ABORTED, NO REPORT WRITTEN"
031300     ELSE
031400         PERFORM 200-SEED-RUNNING-QUANTITIES
031500             VARYING BSE-INDEX FROM 1 BY 1
031600             UNTIL BSE-INDEX > BOOK-COUNT
031700         MOVE ZERO TO ORDER-TOTAL-PRICE
031800         PERFORM 300-PROCESS-ORDER-FILE
031900         PERFORM 500-PRINT-TOTAL-LINE
032000         IF STOCK-TEST-RUN
032100             DISPLAY "BKS1000 TEST RUN - BOOKS LOADED "
032200                 BOOK-COUNT
032300         END-IF
032400     END-IF.
032500     CLOSE STOCK-FEED-FILE
032600           ORDER-FILE
032700           REPORT-FILE.
032800     STOP RUN.
032900*
033000******************************************************************
033100*    STOCK LOAD PHASE -- 100 THROUGH 190.  ONE FEED LINE IS READ,
033200*    THEN DRIVEN THROUGH THE SPLIT/EDIT/MERGE CHAIN AS A SINGLE
033300*    PERFORM ... THRU RANGE.  ANY EDIT PARAGRAPH THAT FINDS BAD
033400*    DATA CALLS 190-ABORT-STOCK-LOAD AND THEN GOES DIRECTLY TO
033500*    THE RANGE'S EXIT PARAGRAPH SO THE REMAINING EDITS AND THE
033600*    MERGE STEP ARE SKIPPED FOR THAT LINE, THE SAME DISPATCH
033700*    STYLE USED ELSEWHERE ON THIS INSTALLATION FOR A BAD-DATA
033800*    SHORT CIRCUIT WITHIN A PERFORM RANGE.
033900******************************************************************
034000*
034100 100-LOAD-STOCK-FEED-FILE.
034200*
034300     PERFORM 110-READ-STOCK-FEED-LINE.
034400     PERFORM 120-PROCESS-STOCK-FEED-LINE
034500         UNTIL STOCK-FEED-EOF OR LOAD-ABORTED.
034600*
034700 110-READ-STOCK-FEED-LINE.
034800*
034900     READ STOCK-FEED-FILE
035000         AT END
035100             SET STOCK-FEED-EOF TO TRUE.
035200     IF NOT STOCK-FEED-EOF
035300         ADD 1 TO SF-LINE-NUMBER
035400     END-IF.
035500*
035600 120-PROCESS-STOCK-FEED-LINE.
035700*
035800*    BLANK LINES IN THE FEED ARE SIMPLY SKIPPED, NOT ABORTED --
035900*    THE FEED IS KNOWN TO CARRY A TRAILING BLANK LINE ON SOME
036000*    VENDOR EXTRACTS (SEE WRK0455).
036100     IF SF-LINE-TEXT NOT = SPACE
036200         PERFORM 130-SPLIT-STOCK-FEED-FIELDS THRU 160-LOAD-EXIT
036300     END-IF.
036400     IF NOT LOAD-ABORTED
036500         PERFORM 110-READ-STOCK-FEED-LINE
036600     END-IF.
036700*
036800 130-SPLIT-STOCK-FEED-FIELDS.
036900*
037000     MOVE ZERO TO SF-FIELD-COUNT.
037100     UNSTRING SF-LINE-TEXT DELIMITED BY ";"
037200         INTO SF-TITLE, SF-AUTHOR, SF-PRICE-TEXT, SF-QTY-TEXT
037300         TALLYING IN SF-FIELD-COUNT
037400     END-UNSTRING.
037500     IF SF-FIELD-COUNT < 4
037600         MOVE "TOO FEW FIELDS ON STOCK FEED LINE" TO
037700             SF-ABORT-REASON
037800         PERFORM 190-ABORT-STOCK-LOAD
037900         GO TO 160-LOAD-EXIT
038000     END-IF.
038100*
038200 140-EDIT-STOCK-FEED-PRICE.
038300*
038400     IF SF-PRICE-TEXT = SPACE
038500         MOVE ZERO TO SF-PRICE-NUMERIC
038600     ELSE
038700         MOVE SPACE TO SF-PRICE-PART-1 SF-PRICE-PART-2
038800                       SF-PRICE-WHOLE-TEXT SF-PRICE-CENTS-TEXT
038900         UNSTRING SF-PRICE-TEXT DELIMITED BY ","
039000             INTO SF-PRICE-PART-1, SF-PRICE-PART-2
039100         END-UNSTRING
039200         STRING SF-PRICE-PART-1 DELIMITED BY SPACE
039300                SF-PRICE-PART-2 DELIMITED BY SPACE
039400                INTO SF-PRICE-NO-COMMA
039500         END-STRING
039600         UNSTRING SF-PRICE-NO-COMMA DELIMITED BY "."
039700             INTO SF-PRICE-WHOLE-TEXT, SF-PRICE-CENTS-TEXT
039800         END-UNSTRING
039900         INSPECT SF-PRICE-WHOLE-TEXT
040000             REPLACING ALL SPACE BY ZERO
040100         INSPECT SF-PRICE-CENTS-TEXT
040200             REPLACING ALL SPACE BY ZERO
040300         IF SF-PRICE-WHOLE-TEXT NOT NUMERIC
040400             OR SF-PRICE-CENTS-TEXT NOT NUMERIC
040500*            BAD PRICE -- ABORT AND SKIP THE QUANTITY EDIT AND
040600*            THE MERGE STEP BELOW, NOT JUST THE REST OF THIS ONE.
040700             MOVE "NON-NUMERIC PRICE ON STOCK FEED LINE" TO
040800                 SF-ABORT-REASON
040900             PERFORM 190-ABORT-STOCK-LOAD
041000             GO TO 160-LOAD-EXIT
041100         ELSE
041200             MOVE SF-PRICE-WHOLE-TEXT TO SF-PRICE-INT-PART
041300             MOVE SF-PRICE-CENTS-TEXT TO SF-PRICE-DEC-PART
041400         END-IF
041500     END-IF.
041600*
041700 150-EDIT-STOCK-FEED-QUANTITY.
041800*
041900*    WRK0659 -- SF-QTY-TEXT IS AN EIGHT-BYTE FIELD LEFT-JUSTIFIED
042000*    BY THE 130 UNSTRING, SO A PLAIN MOVE OF THE WHOLE THING INTO
042100*    THE FIVE-BYTE JUSTIFIED RIGHT FIELD BELOW RIGHT-ALIGNS THE
042200*    TRAILING BLANKS, NOT THE DIGITS -- IT SIMPLY LOSES THE VALUE.
042300*    WE MEASURE THE REAL DIGIT COUNT FIRST AND MOVE ONLY THAT
042400*    MUCH, SO THE JUSTIFIED RIGHT CLAUSE HAS NOTHING BUT DIGITS TO
042500*    WORK WITH.
042600     MOVE ZERO TO SF-QTY-LENGTH.
042700     INSPECT SF-QTY-TEXT
042800         TALLYING SF-QTY-LENGTH FOR CHARACTERS BEFORE INITIAL
042900             SPACE.
043000     IF SF-QTY-LENGTH = 0
043100         MOVE ZERO TO SF-QTY-NUMERIC
043200     ELSE
043300         IF SF-QTY-LENGTH > 5
043400             MOVE "NON-NUMERIC OR NEGATIVE QUANTITY ON LOAD" TO
043500                 SF-ABORT-REASON
043600             PERFORM 190-ABORT-STOCK-LOAD
043700             GO TO 160-LOAD-EXIT
043800         ELSE
043900             MOVE SF-QTY-TEXT (1:SF-QTY-LENGTH) TO
044000                 SF-QTY-ZERO-FILL-TEXT
044100             INSPECT SF-QTY-ZERO-FILL-TEXT
044200                 REPLACING ALL SPACE BY ZERO
044300             IF SF-QTY-ZERO-FILL-TEXT IS NUMERIC-TEXT-CLASS
044400                 MOVE SF-QTY-ZERO-FILL-TEXT TO SF-QTY-NUMERIC
044500             ELSE
044600*                A LEADING MINUS SIGN FAILS THE CLASS TEST JUST
044700*                LIKE A NON-NUMERIC CHARACTER WOULD, WHICH IS
044800*                WHAT WRK0598 WANTED -- NEGATIVE QUANTITY IS
044900*                REJECTED, NOT LOADED.
045000                 MOVE "NON-NUMERIC OR NEGATIVE QUANTITY ON LOAD"
045100                     TO SF-ABORT-REASON
045200                 PERFORM 190-ABORT-STOCK-LOAD
045300                 GO TO 160-LOAD-EXIT
045400             END-IF
045500         END-IF
045600     END-IF.
045700*
045800 160-FIND-OR-ADD-BOOK-ENTRY.
045900*
046000     SET BOOK-ENTRY-FOUND-SWITCH TO "N".
046100     IF BOOK-COUNT > 0
046200         SET BSE-INDEX TO 1
046300         SEARCH BOOK-STOCK-ENTRY
046400             WHEN BE-TITLE (BSE-INDEX) = SF-TITLE
046500              AND BE-AUTHOR (BSE-INDEX) = SF-AUTHOR
046600              AND BE-PRICE (BSE-INDEX) = SF-PRICE-NUMERIC
046700                 SET BOOK-ENTRY-FOUND TO TRUE
046800         END-SEARCH
046900     END-IF.
047000     IF BOOK-ENTRY-FOUND
047100         ADD SF-QTY-NUMERIC TO BE-ON-HAND-QTY (BSE-INDEX)
047200     ELSE
047300         PERFORM 170-ADD-NEW-BOOK-ENTRY
047400     END-IF.
047500*
047600 160-LOAD-EXIT.
047700*
047800     EXIT.
047900*
048000 170-ADD-NEW-BOOK-ENTRY.
048100*
048200*    WRK0288 -- REACHED ONLY WHEN 160 DID NOT FIND A MATCHING
048300*    TITLE/AUTHOR/PRICE ALREADY IN THE TABLE.  BOOK-ID IS THE
048400*    ZERO-BASED TABLE POSITION, SO IT IS NEVER REUSED EVEN IF
048500*    SOME FUTURE CHANGE ADDS A WAY TO DROP A TITLE.
048600     IF BOOK-COUNT >= 500
048700         MOVE "BOOK STOCK TABLE FULL, CANNOT ADD NEW TITLE" TO
048800             SF-ABORT-REASON
048900         PERFORM 190-ABORT-STOCK-LOAD
049000     ELSE
049100         ADD 1 TO BOOK-COUNT
049200         SET BSE-INDEX TO BOOK-COUNT
049300         COMPUTE BE-BOOK-ID (BSE-INDEX) = BOOK-COUNT - 1
049400         MOVE SF-TITLE        TO BE-TITLE (BSE-INDEX)
049500         MOVE SF-AUTHOR       TO BE-AUTHOR (BSE-INDEX)
049600         MOVE SF-PRICE-NUMERIC TO BE-PRICE (BSE-INDEX)
049700         MOVE SF-QTY-NUMERIC  TO BE-ON-HAND-QTY (BSE-INDEX)
049800     END-IF.
049900*
050000 190-ABORT-STOCK-LOAD.
050100*
050200     SET LOAD-ABORTED TO TRUE.
050300     DISPLAY "BKS1000 - STOCK LOAD ABORTED AT LINE "
050400         SF-LINE-NUMBER.
050500     DISPLAY "BKS1000 - REASON: " SF-ABORT-REASON.
050600     DISPLAY "BKS1000 - LINE CONTENT: " SF-LINE-TEXT (1:72).
050700*
050800******************************************************************
050900 200-SEED-RUNNING-QUANTITIES.
051000******************************************************************
051100*
051200*    ONE PASS OVER THE TABLE, ONCE, BEFORE THE FIRST ORDER LINE
051300*    IS READ -- THE RUNNING QUANTITY IS A WORKING COPY OF ON-
051400*    HAND FOR THIS RUN ONLY.  THE REAL BOOK-STOCK-ENTRY ON-HAND
051500*    QUANTITY IS NEVER TOUCHED DURING ORDER POSTING.
051600     MOVE BE-ON-HAND-QTY (BSE-INDEX) TO RQ-QTY (BSE-INDEX).
051700*
051800******************************************************************
051900*    ORDER POSTING PHASE -- 300 THROUGH 380.  EACH ORDER LINE IS
052000*    EXPANDED INTO ONE REPORT LINE PER REQUESTED UNIT; THE THREE
052100*    STEPS FOR A SINGLE UNIT (RESOLVE STATUS, BUILD THE REPORT
052200*    LINE, WRITE IT) ARE DRIVEN AS ONE PERFORM ... THRU RANGE
052300*    SINCE THEY ALWAYS RUN TOGETHER IN SEQUENCE FOR EVERY UNIT.
052400******************************************************************
052500*
052600 300-PROCESS-ORDER-FILE.
052700*
052800     PERFORM 310-READ-ORDER-LINE.
052900     PERFORM 320-PROCESS-ORDER-LINE
053000         UNTIL ORDER-FILE-EOF.
053100*
053200 310-READ-ORDER-LINE.
053300*
053400*    SAME READ-AHEAD SHAPE AS 110 IN THE LOAD PHASE -- ORDER-
053500*    LINE-NUMBER IS FOR THE OPERATOR MESSAGE IF A WRITE EVER
053600*    FAILS ON THE REPORT FILE, NOT FOR ANYTHING BUSINESS-LEVEL.
053700     READ ORDER-FILE
053800         AT END
053900             SET ORDER-FILE-EOF TO TRUE.
054000     IF NOT ORDER-FILE-EOF
054100         ADD 1 TO ORDER-LINE-NUMBER
054200     END-IF.
054300*
054400 320-PROCESS-ORDER-LINE.
054500*
054600     IF OL-LINE-TEXT NOT = SPACE
054700         PERFORM 330-SPLIT-ORDER-LINE-FIELDS
054800         PERFORM 340-EXPAND-ORDER-LINE-UNITS
054900             VARYING UNIT-COUNTER FROM 1 BY 1
055000             UNTIL UNIT-COUNTER > OL-REQ-QTY-NUMERIC
055100     END-IF.
055200     PERFORM 310-READ-ORDER-LINE.
055300*
055400 330-SPLIT-ORDER-LINE-FIELDS.
055500*
055600     MOVE ZERO TO OL-FIELD-COUNT.
055700     MOVE SPACE TO OL-BOOK-ID-TEXT OL-QTY-TEXT.
055800     UNSTRING OL-LINE-TEXT DELIMITED BY ";"
055900         INTO OL-BOOK-ID-TEXT, OL-QTY-TEXT
056000         TALLYING IN OL-FIELD-COUNT
056100     END-UNSTRING.
056200     MOVE ZERO TO OL-BOOK-ID-LENGTH.
056300*    WRK0659 -- OL-BOOK-ID-TEXT IS A SIX-BYTE, LEFT-JUSTIFIED
056400*    FIELD; A PLAIN MOVE OF THE WHOLE THING INTO THE FIVE-BYTE
056500*    JUSTIFIED RIGHT FIELD BELOW WOULD RIGHT-ALIGN ITS TRAILING
056600*    BLANKS INSTEAD OF ITS DIGITS.  MEASURE THE REAL DIGIT COUNT
056700*    AND MOVE ONLY THAT MUCH.  A BOOK-ID THAT IS MISSING OR TOO
056800*    LONG TO BE A REAL FIVE-DIGIT ID IS FORCED TO 99999, WHICH
056900*    ALREADY TESTS AS BEYOND THE HIGHEST BOOK-ID LOADED, SO IT
057000*    COMES BACK DOES-NOT-EXIST RATHER THAN BLOWING UP THE RUN.
057100     INSPECT OL-BOOK-ID-TEXT
057200         TALLYING OL-BOOK-ID-LENGTH FOR CHARACTERS BEFORE
057300             INITIAL SPACE.
057400     IF OL-BOOK-ID-LENGTH = 0 OR OL-BOOK-ID-LENGTH > 5
057500         MOVE 99999 TO OL-BOOK-ID-NUMERIC
057600     ELSE
057700         MOVE OL-BOOK-ID-TEXT (1:OL-BOOK-ID-LENGTH) TO
057800             OL-BOOK-ID-ZERO-FILL
057900         INSPECT OL-BOOK-ID-ZERO-FILL REPLACING ALL SPACE BY ZERO
058000         MOVE OL-BOOK-ID-ZERO-FILL TO OL-BOOK-ID-NUMERIC
058100     END-IF.
058200*    WRK0561 -- A MISSING OR BLANK QUANTITY FIELD DEFAULTS THE
058300*    REQUEST TO ONE UNIT RATHER THAN BEING TREATED AS AN ERROR.
058400     IF OL-FIELD-COUNT < 2 OR OL-QTY-TEXT = SPACE
058500         MOVE 1 TO OL-REQ-QTY-NUMERIC
058600     ELSE
058700         MOVE ZERO TO OL-QTY-LENGTH
058800         INSPECT OL-QTY-TEXT
058900             TALLYING OL-QTY-LENGTH FOR CHARACTERS BEFORE
059000                 INITIAL SPACE
059100         IF OL-QTY-LENGTH = 0 OR OL-QTY-LENGTH > 5
059200             MOVE 1 TO OL-REQ-QTY-NUMERIC
059300         ELSE
059400             MOVE OL-QTY-TEXT (1:OL-QTY-LENGTH) TO
059500                 OL-QTY-ZERO-FILL
059600             INSPECT OL-QTY-ZERO-FILL REPLACING ALL SPACE BY ZERO
059700             MOVE OL-QTY-ZERO-FILL TO OL-REQ-QTY-NUMERIC
059800         END-IF
059900     END-IF.
060000*
060100 340-EXPAND-ORDER-LINE-UNITS.
060200*
060300     PERFORM 350-RESOLVE-UNIT-STATUS THRU 380-POST-EXIT.
060400*
060500 350-RESOLVE-UNIT-STATUS.
060600*
060700*    WRK0347 -- A BOOK-ID BEYOND THE HIGHEST ONE LOADED ALWAYS
060800*    REPORTS DOES NOT EXIST, AHEAD OF NOT IN STOCK, EVEN WHEN ITS
060900*    ASSUMED QUANTITY WOULD OTHERWISE HAVE COME UP ZERO.
061000     MOVE SPACE TO UNIT-TITLE-WORK UNIT-AUTHOR-WORK.
061100     IF OL-BOOK-ID-NUMERIC >= BOOK-COUNT
061200         SET UNIT-DOES-NOT-EXIST TO TRUE
061300     ELSE
061400         COMPUTE LOOKUP-INDEX = OL-BOOK-ID-NUMERIC + 1
061500         MOVE BE-TITLE (LOOKUP-INDEX)  TO UNIT-TITLE-WORK
061600         MOVE BE-AUTHOR (LOOKUP-INDEX) TO UNIT-AUTHOR-WORK
061700         IF RQ-QTY (LOOKUP-INDEX) <= 0
061800             SET UNIT-NOT-IN-STOCK TO TRUE
061900         ELSE
062000             SET UNIT-IS-OK TO TRUE
062100             ADD BE-PRICE (LOOKUP-INDEX) TO ORDER-TOTAL-PRICE
062200             SUBTRACT 1 FROM RQ-QTY (LOOKUP-INDEX)
062300         END-IF
062400     END-IF.
062500*
062600 360-BUILD-REPORT-LINE.
062700*
062800*    WRK0659 -- UNIT-TITLE-WORK/UNIT-AUTHOR-WORK ARE FORTY-BYTE
062900*    FIELDS WITH THE REAL TITLE OR AUTHOR LEFT-JUSTIFIED IN THEM.
063000*    A PLAIN MOVE INTO THE TWENTY-FOUR-BYTE JUSTIFIED RIGHT
063100*    FIELDS BELOW RIGHT-ALIGNS ALL FORTY BYTES, TRAILING BLANKS
063200*    INCLUDED, WHICH THROWS AWAY THE TEXT ITSELF ON ANY TITLE OR
063300*    AUTHOR SHORTER THAN TWENTY-FOUR CHARACTERS.  TITLES AND
063400*    AUTHORS CAN HAVE EMBEDDED BLANKS BETWEEN WORDS, SO WE CANNOT
063500*    MEASURE THE REAL LENGTH WITH "CHARACTERS BEFORE SPACE" THE
063600*    WAY 150 AND 330 DO -- WE COUNT THE TRAILING SPACE RUN
063700*    INSTEAD AND MOVE ONLY WHAT IS LEFT OF THE FIELD, SO THE
063800*    JUSTIFIED RIGHT CLAUSE RIGHT-ALIGNS THE TEXT ITSELF, NOT THE
063900*    PAD BEHIND IT.
064000     MOVE ZERO TO UNIT-TITLE-TRAILING-SPACES
064100                  UNIT-AUTHOR-TRAILING-SPACES.
064200     INSPECT UNIT-TITLE-WORK
064300         TALLYING UNIT-TITLE-TRAILING-SPACES FOR TRAILING SPACE.
064400     COMPUTE UNIT-TITLE-LENGTH =
064500         40 - UNIT-TITLE-TRAILING-SPACES.
064600     IF UNIT-TITLE-LENGTH = 0
064700         MOVE SPACE TO RL-TITLE
064800     ELSE
064900         MOVE UNIT-TITLE-WORK (1:UNIT-TITLE-LENGTH) TO RL-TITLE
065000     END-IF.
065100     INSPECT UNIT-AUTHOR-WORK
065200         TALLYING UNIT-AUTHOR-TRAILING-SPACES FOR TRAILING SPACE.
065300     COMPUTE UNIT-AUTHOR-LENGTH =
065400         40 - UNIT-AUTHOR-TRAILING-SPACES.
065500     IF UNIT-AUTHOR-LENGTH = 0
065600         MOVE SPACE TO RL-AUTHOR
065700     ELSE
065800         MOVE UNIT-AUTHOR-WORK (1:UNIT-AUTHOR-LENGTH) TO RL-AUTHOR
065900     END-IF.
066000     IF UNIT-IS-OK
066100         MOVE BE-PRICE (LOOKUP-INDEX) TO PRICE-EDIT-FIELD
066200         MOVE PRICE-EDIT-FIELD TO RL-STATUS-TEXT
066300     ELSE
066400         IF UNIT-NOT-IN-STOCK
066500             MOVE "NOT IN STOCK" TO RL-STATUS-TEXT
066600         ELSE
066700             MOVE "DOES NOT EXIST" TO RL-STATUS-TEXT
066800         END-IF
066900     END-IF.
067000*
067100 380-WRITE-REPORT-LINE.
067200*
067300     WRITE PRINT-AREA FROM REPORT-DETAIL-LINE.
067400     IF NOT REPORT-FILE-SUCCESSFUL
067500         DISPLAY "WRITE ERROR ON STOCKRPT, STATUS "
067600             REPORT-FILE-STATUS
067700     END-IF.
067800*
067900 380-POST-EXIT.
068000*
068100     EXIT.
068200*
068300******************************************************************
068400 500-PRINT-TOTAL-LINE.
068500******************************************************************
068600*
068700     MOVE "TOTAL" TO TL-LABEL.
068800     MOVE ORDER-TOTAL-PRICE TO TOTAL-EDIT-FIELD.
068900     MOVE TOTAL-EDIT-FIELD TO TL-TOTAL-PRICE.
069000     WRITE PRINT-AREA FROM REPORT-TOTAL-LINE.
069100     IF NOT REPORT-FILE-SUCCESSFUL
069200         DISPLAY "WRITE ERROR ON STOCKRPT, STATUS "
069300             REPORT-FILE-STATUS
069400     END-IF.
069500*
