000100*
000200******************************************************************
000300*    BKSTOCK  --  BOOK STOCK TABLE ROW
000400*
000500*    ONE ENTRY PER DISTINCT BOOK (SAME TITLE, AUTHOR AND PRICE)
000600*    LOADED FROM THE STOCK FEED.  BOOK-ID IS ASSIGNED IN LOAD
000700*    ORDER STARTING AT ZERO AND IS NEVER REUSED.
000800*
000900*    COPIED DIRECTLY UNDER BOOK-STOCK-ENTRY IN BKS1000'S
001000*    WORKING-STORAGE OCCURS TABLE -- THE MASTER IS NOT AN
001100*    INDEXED FILE ON THIS INSTALLATION, SO THIS MEMBER CARRIES
001200*    THE FIELDS OF ONE TABLE ROW RATHER THAN A WHOLE FD RECORD.
001300*    NO 01-LEVEL HERE ON PURPOSE; THE OCCURS CLAUSE AND THE
001400*    BOOK-STOCK-ENTRY NAME ITSELF STAY IN BKS1000.
001500*
001600*    WRITTEN       -  03/10/86  RTH
001700*    CHANGED       -  09/30/94  DKS  WRK0412 ADDED FILLER PAD
001800*    CHANGED       -  08/09/01  CLH  WRK0502 DOCUMENTED TABLE USE
001900*    CHANGED       -  03/21/09  CLH  WRK0651 WIRED THIS MEMBER
002000*                                    INTO BKS1000 WITH A REAL
002100*                                    COPY STATEMENT -- IT HAD
002200*                                    BEEN MAINTAINED BY HAND AS
002300*                                    A SEPARATE, UNUSED RECORD.
002400*                                    DROPPED THE BOOK-STATUS
002500*                                    BYTE AND ITS 88 WHILE AT
002600*                                    IT -- THERE IS NO REMOVE OR
002700*                                    DEACTIVATE FUNCTION FOR
002800*                                    THIS TABLE, SO NOTHING EVER
002900*                                    SET OR TESTED IT.
003000******************************************************************
003100*
003200     10  BE-BOOK-ID                       PIC 9(05).
003300     10  BE-TITLE                         PIC X(40).
003400     10  BE-AUTHOR                        PIC X(40).
003500     10  BE-PRICE                         PIC 9(06)V99.
003600     10  BE-PRICE-R REDEFINES BE-PRICE.
003700         15  BE-PRICE-INT-PART            PIC 9(06).
003800         15  BE-PRICE-DEC-PART            PIC 9(02).
003900     10  BE-ON-HAND-QTY                   PIC 9(05).
004000     10  FILLER                           PIC X(05).
004100*
